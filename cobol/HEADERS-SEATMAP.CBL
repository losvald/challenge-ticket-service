000100*----------------------------------------------------------------*
000200*  HEADERS-SEATMAP                                               *
000300*                                                                *
000400*  Working-storage seat-occupancy bitmap for the stage, row-major*
000500*  one status byte per seat.  Sized 10 x 10 to match the sample  *
000600*  TKB-STAGE-ROWS / TKB-STAGE-COLS constants in TKTBATCH; a run  *
000700*  never spans a run across a row boundary, so each row's 10     *
000800*  seats are scanned and claimed independently of the others.    *
000900*----------------------------------------------------------------*
001000 01  TKB-SEAT-MAP.
001100     05  TKB-SEAT-MAP-ROW OCCURS 10 TIMES.
001200         10  TKB-SEAT-STATUS OCCURS 10 TIMES
001300                 PIC X(01).
001400             88  TKB-SEAT-IS-FREE          VALUE 'F'.
001500             88  TKB-SEAT-IS-USED          VALUE 'U'.
001600     05  FILLER                    PIC X(04).

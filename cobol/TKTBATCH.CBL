000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTBATCH.
000300*
000400* TKTBATCH - Seat Hold / Reservation Nightly Batch
000500*
000600* Reads the day's REQUESTS transaction file (hold requests and
000700* reserve requests, oldest first) against a fixed 10 x 10 house
000800* map, applies lazy hold-expiration ahead of every transaction,
000900* runs the three-pass greedy seat picker on holds, converts holds
001000* to reservations and stamps a confirmation code, and writes one
001100* RESULTS line per REQUESTS line plus a single SUMMARY control
001200* total line at end of run.
001300*
001400* This replaces the old GLCLAIMS quarterly-claims screen job on
001500* the PALMETTO box -- box office asked Systems for a batch run of
001600* the seat engine so Will-Call can reconcile holds overnight
001700* without tying up the online region.
001800*
001900*    Change Log
002000*
002100*    03/14/89  TXM 8901-114  Initial batch skeleton pulled from
002200*                             the GLCLAIMS file-handling shell;
002300*                             stubbed READ/WRITE loop only.
002400*    04/02/89  TXM 8901-114  Added hold table and expire pass.
002500*    04/19/89  TXM 8901-119  Three-pass greedy allocator coded
002600*                             and unit tested against Will-Call
002700*                             sample decks 1-4.
002800*    05/06/89  RDH 8905-021  Added confirmation code derivation
002900*                             (XOR/hex table method per Systems
003000*                             standards -- no CALL to a crypto
003100*                             routine on this box).
003200*    05/22/89  RDH 8905-021  Seat-hash string builder added for
003300*                             the audit trail line.
003400*    07/11/90  PJK 9007-063  Fixed run-detection bug at end of
003500*                             row (WS-RUN-LEN was not reset on
003600*                             row boundary, causing a run to
003700*                             appear to span two rows).
003800*    11/30/91  TXM 9111-208  Bubble sort added ahead of hash
003900*                             build -- pass 2/3 claims were
004000*                             coming back out of row order on
004100*                             partial holds.
004200*    02/14/93  RDH 9302-014  Reject F-status holds cleanly, do
004300*                             not abend the run on a normal
004400*                             sold-out condition.
004500*    06/09/95  PJK 9506-077  Raised TKB-MAX-OPEN-HOLDS to 200
004600*                             per Will-Call's holiday volume
004700*                             review.
004800*    09/03/96  TXM 9609-133  Corrected BYTE1 shift in confirm
004900*                             code -- Will-Call's reconciliation
005000*                             run flagged checksum mismatches on
005100*                             multi-seat holds; digit slice was
005200*                             pulling 8 hex digits, corrected to
005300*                             4 per 9609-133 test results. Confirm
005400*                             codes issued before this date should
005500*                             be treated as informational only.
005600*    01/08/98  RDH 9801-002  Y2K REVIEW: REQ-TIMESTAMP and all
005700*                             HOLD-EXPIRATION-TS fields are
005800*                             epoch-seconds counters, not
005900*                             calendar dates -- no 2-digit year
006000*                             fields exist in this program.
006100*                             Certified Y2K compliant, no change
006200*                             required.
006300*    03/17/99  PJK 9903-045  Added FILE STATUS checks around all
006400*                             three SELECTs per shop standard
006500*                             after the March outage postmortem.
006600*    08/02/99  TXM 9908-061  Recoded every PERFORM VARYING loop
006700*                             out-of-line per Systems structured
006800*                             programming standard -- inline
006900*                             PERFORM ... END-PERFORM blocks are
007000*                             no longer permitted on this box.
007100*    03/22/01  DKW 0103-029  Reviewed hold-id seed math for the
007200*                             new epoch range -- WS-HOLDID-SEED
007300*                             still fits PIC 9(09) COMP-5 with no
007400*                             overflow, no code change required.
007500*    11/14/02  DKW 0211-087  Corrected HOLD-SEAT-ROW/HOLD-SEAT-COL
007600*                             to store 0-based row/col per Will-
007700*                             Call reporting, not the 1-based
007800*                             seat-map subscript used internally
007900*                             (A6310/A6710 now convert at the
008000*                             boundary). Prior hashes for row/col
008100*                             10 were indistinguishable from row/
008200*                             col 0 and should be treated as
008300*                             informational only.
008400*    06/18/03  DKW 0306-052  Systems structured-programming audit
008500*                             asked that any routine still built
008600*                             from two or three separate one-line
008700*                             SECTIONs be folded into a single
008800*                             numbered-paragraph range and called
008900*                             with PERFORM ... THRU ... EXIT, the
009000*                             pre-08/02/99 house style, rather
009100*                             than leaving GO TO as the only
009200*                             paragraph-range idiom.  Folded
009300*                             A3700/A3710, A3900/A3910 and A6100/
009400*                             A6200/A6210 this way; no behavior
009500*                             change, seat picker regression deck
009600*                             re-run clean.  Comment coverage in
009700*                             the allocator and hold-table logic
009800*                             was also brought up to the shop's
009900*                             documentation standard while this
010000*                             code was open.
010100*
010200 AUTHOR.     T. MARLOWE.
010300 INSTALLATION.   PALMETTO SYSTEMS GROUP - BOX OFFICE SYSTEMS UNIT.
010400 DATE-WRITTEN.   03/14/89.
010500 DATE-COMPILED.
010600 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
010700 ENVIRONMENT DIVISION.
010800 CONFIGURATION SECTION.
010900 SOURCE-COMPUTER.   IBM-3090.
011000 OBJECT-COMPUTER.   IBM-3090.
011100    SPECIAL-NAMES.
011200       CONSOLE   is CONSOLE
011300       SYSIN     is Sysin
011400            ALPHABET  CHAR-ASCII   is STANDARD-1
011500                      CHAR-EBCDIC  is EBCDIC.
011600 INPUT-OUTPUT SECTION.
011700 FILE-CONTROL.
011800      SELECT REQUEST-FILE
011900         ASSIGN TO REQUESTS
012000           FILE STATUS is WS-REQUEST-FILE-STATUS.
012100      SELECT RESULT-FILE
012200         ASSIGN TO RESULTS
012300           FILE STATUS is WS-RESULT-FILE-STATUS.
012400      SELECT SUMMARY-FILE
012500         ASSIGN TO SUMMARY
012600           FILE STATUS is WS-SUMMARY-FILE-STATUS.
012700 DATA DIVISION.
012800 FILE SECTION.
012900 FD  REQUEST-FILE
013000       LABEL RECORDS ARE STANDARD.
013100     COPY HEADERS-REQREC.
013200 FD  RESULT-FILE
013300       LABEL RECORDS ARE STANDARD.
013400     COPY HEADERS-RESREC.
013500 FD  SUMMARY-FILE
013600       LABEL RECORDS ARE STANDARD.
013700     COPY HEADERS-SUMREC.
013800 WORKING-STORAGE SECTION.
013900*
014000* Run parameters (constants) -- see DESIGN notes filed with the
014100* Systems change ticket for how these were sized.  If these two
014200* OCCURS-bound numbers ever change, HEADERS-HOLDTAB and HEADERS-
014300* SEATMAP's OCCURS clauses have to change to match.
014400*
014500 77  TKB-STAGE-ROWS              PIC 9(02) COMP VALUE 10.
014600 77  TKB-STAGE-COLS              PIC 9(02) COMP VALUE 10.
014700 77  TKB-MAX-SEATS               PIC 9(04) COMP VALUE 100.
014800 77  TKB-HOLD-EXPIRE-SECS        PIC 9(05) COMP VALUE 900.
014900 77  TKB-MAX-OPEN-HOLDS          PIC 9(04) COMP VALUE 200.
015000 77  TKB-MAX-SEATS-PER-HOLD      PIC 9(04) COMP VALUE 100.
015100 77  TKB-HOLD-SEQ                PIC 9(06) COMP-5 VALUE ZERO.
015200*
015300 01  WS-FILE-STATUSES.
015400     05  WS-REQUEST-FILE-STATUS      PIC X(02).
015500         88  WS-REQUEST-FILE-OK          VALUE '00'.
015600     05  WS-RESULT-FILE-STATUS       PIC X(02).
015700         88  WS-RESULT-FILE-OK           VALUE '00'.
015800     05  WS-SUMMARY-FILE-STATUS      PIC X(02).
015900         88  WS-SUMMARY-FILE-OK          VALUE '00'.
016000     05  FILLER                      PIC X(04).
016100*
016200 01  WS-SWITCHES.
016300     05  WS-REQUEST-EOF-SW           PIC X(01) VALUE 'N'.
016400         88  WS-REQUEST-EOF               VALUE 'Y'.
016500         88  WS-REQUEST-NOT-EOF           VALUE 'N'.
016600     05  WS-EMAIL-MATCH-SW           PIC X(01) VALUE 'N'.
016700         88  WS-EMAIL-MATCHES             VALUE 'Y'.
016800     05  FILLER                      PIC X(06).
016900*
017000* Running seat-inventory counters, allocator work fields and the
017100* hold-id sequence.  Every counter/subscript here is COMP.
017200*
017300 01  WS-COUNTERS.
017400     05  TKB-SEATS-AVAILABLE         PIC 9(05) COMP.
017500     05  WS-SEATS-NEEDED             PIC 9(04) COMP.
017600     05  WS-SEATS-REMAINING          PIC 9(04) COMP.
017700     05  WS-MIN-RUN-LEN              PIC 9(04) COMP.
017800     05  WS-CLAIM-LEN                PIC 9(04) COMP.
017900     05  WS-ROW-IDX                  PIC 9(02) COMP.
018000     05  WS-COL-IDX                  PIC 9(02) COMP.
018100     05  WS-CLAIM-COL                PIC 9(02) COMP.
018200     05  WS-REL-ROW                  PIC 9(02) COMP.
018300     05  WS-REL-COL                  PIC 9(02) COMP.
018400     05  WS-RUN-START                PIC 9(02) COMP.
018500     05  WS-RUN-LEN                  PIC 9(02) COMP.
018600     05  WS-HOLD-IDX                 PIC 9(04) COMP.
018700     05  WS-HOLD-FOUND-IDX           PIC 9(04) COMP.
018800     05  WS-SEAT-IDX                 PIC 9(04) COMP.
018900     05  WS-SORT-I                   PIC 9(04) COMP.
019000     05  WS-SORT-J                   PIC 9(04) COMP.
019100     05  FILLER                      PIC X(08).
019200*
019300* Sort work area for A7450-SWAP-SEAT-ENTRY (swap holders).
019400*
019500 01  WS-SORT-SWAP.
019600     05  WS-SORT-SWAP-ROW            PIC 9(03).
019700     05  WS-SORT-SWAP-COL            PIC 9(03).
019800     05  FILLER                      PIC X(02).
019900*
020000* Hold table, seat bitmap and the nibble-XOR table -- shop-style
020100* plain data copybooks, no PROGRAM-ID, level-05/88 layout.
020200*
020300     COPY HEADERS-HOLDTAB.
020400     COPY HEADERS-SEATMAP.
020500     COPY HEADERS-XORTAB.
020600*
020700* Hex-digit <-> nibble-value conversion table (P3200/P3300) --
020800* built the same FILLER/REDEFINES-into-OCCURS way as the XOR
020900* table above; index 1-16 corresponds to nibble value 0-15.
021000*
021100 01  WS-HEX-DIGIT-VALUES.
021200     05  FILLER  PIC X VALUE '0'.  05  FILLER  PIC X VALUE '1'.
021300     05  FILLER  PIC X VALUE '2'.  05  FILLER  PIC X VALUE '3'.
021400     05  FILLER  PIC X VALUE '4'.  05  FILLER  PIC X VALUE '5'.
021500     05  FILLER  PIC X VALUE '6'.  05  FILLER  PIC X VALUE '7'.
021600     05  FILLER  PIC X VALUE '8'.  05  FILLER  PIC X VALUE '9'.
021700     05  FILLER  PIC X VALUE 'A'.  05  FILLER  PIC X VALUE 'B'.
021800     05  FILLER  PIC X VALUE 'C'.  05  FILLER  PIC X VALUE 'D'.
021900     05  FILLER  PIC X VALUE 'E'.  05  FILLER  PIC X VALUE 'F'.
022000 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-VALUES.
022100     05  WS-HEX-DIGIT-ENTRY  PIC X(01) OCCURS 16 TIMES.
022200*
022300* Confirmation-code / hold-id 8-hex-digit scratch, and its byte
022400* view -- three of the four confirm-code bytes fall on 2-digit
022500* boundaries of this field, so REDEFINES gets them for free; the
022600* fourth (byte1) straddles a boundary and stays reference-
022700* modified (see the 09/03/96 change-log entry above).
022800*
022900 01  WS-CODE-AREA.
023000     05  WS-CODE-HEX                 PIC X(08).
023100 01  WS-CODE-BYTES REDEFINES WS-CODE-AREA.
023200     05  WS-CODE-BYTE                PIC X(02) OCCURS 4 TIMES.
023300*
023400 01  WS-CONFIRM-WORK.
023500     05  WS-HOLD-ID-HEX              PIC X(08).
023600     05  WS-MASK-HEX                 PIC X(08) VALUE 'CAFEBABE'.
023700     05  WS-BYTE0-HEX                PIC X(02).
023800     05  WS-BYTE1-HEX                PIC X(02).
023900     05  WS-BYTE2-HEX                PIC X(02).
024000     05  WS-BYTE3-HEX                PIC X(02).
024100     05  WS-CHECKSUM-HEX             PIC X(02).
024200     05  WS-XORB-A                   PIC X(02).
024300     05  WS-XORB-B                   PIC X(02).
024400     05  WS-XORB-OUT                 PIC X(02).
024500     05  WS-NIBBLE-A                 PIC 9(02) COMP.
024600     05  WS-NIBBLE-B                 PIC 9(02) COMP.
024700     05  WS-NIBBLE-R                 PIC 9(02) COMP.
024800     05  WS-XOR-SUB                  PIC 9(03) COMP.
024900     05  FILLER                      PIC X(06).
025000*
025100* One-nibble XOR work area (shared by A7110 and P3450).
025200*
025300 01  WS-XORN-WORK.
025400     05  WS-XORN-A                   PIC X(01).
025500     05  WS-XORN-B                   PIC X(01).
025600     05  WS-XORN-OUT                 PIC X(01).
025700     05  FILLER                      PIC X(05).
025800*
025900* Hex-digit/value conversion work area (shared by P3210/P3300).
026000*
026100 01  WS-CONV-WORK.
026200     05  WS-CONV-DIGIT-IN            PIC X(01).
026300     05  WS-CONV-VALUE-OUT           PIC 9(02) COMP.
026400     05  WS-CONV-VALUE-IN            PIC 9(02) COMP.
026500     05  WS-CONV-DIGIT-OUT           PIC X(01).
026600     05  FILLER                      PIC X(04).
026700*
026800* Hold-id-generation work area for A3050-NEXT-HOLD-ID /
026900* P3100-BIN32-TO-HEX8.  The low 3 digits of REQ-TIMESTAMP and
027000* the run's monotonic TKB-HOLD-SEQ pack into nine decimal digits
027100* with no overlap, so no two holds open at once can ever share a
027200* seed -- TKB-HOLD-SEQ alone (never reused, never wraps inside a
027300* realistic run) already guarantees that.
027400*
027500 01  WS-HOLDID-WORK.
027600     05  WS-HOLDID-SEED              PIC 9(09) COMP-5.
027700     05  WS-HOLDID-TS-LOW            PIC 9(03) COMP.
027800     05  WS-HOLDID-DISCARD           PIC 9(10) COMP.
027900     05  WS-HOLDID-DIGIT             PIC 9(02) COMP.
028000     05  FILLER                      PIC X(04).
028100*
028200* Seat-hash string builder work area for A7500-BUILD-SEATS-HASH.
028300*
028400 01  WS-HASH-WORK.
028500     05  WS-HASH-LINE                PIC X(80) VALUE SPACES.
028600     05  WS-HASH-PTR                 PIC 9(03) COMP VALUE 1.
028700     05  WS-HASH-FIRST-SW            PIC X(01) VALUE 'Y'.
028800     05  WS-HASH-PEND-SW             PIC X(01) VALUE 'N'.
028900         88  WS-HASH-RANGE-PENDING       VALUE 'Y'.
029000     05  WS-HASH-LAST-ROW             PIC 9(03).
029100     05  WS-HASH-LAST-COL             PIC 9(03).
029200     05  FILLER                      PIC X(05).
029300*
029400 PROCEDURE DIVISION.
029500*
029600     PERFORM A1000-PGM-INITS.
029700     PERFORM A2000-PROCESS-REQUESTS
029800        UNTIL WS-REQUEST-EOF.
029900     PERFORM A9000-PGM-TERMINATION.
030000     STOP RUN.
030100*
030200* Program mainline setup.  Runs once before the first REQUESTS
030300* line is even read: counters and the running seats-available
030400* total are zeroed, the seat map is marked all-free, and the very
030500* first input record is primed here (not in A2000) so the driving
030600* PERFORM ... UNTIL WS-REQUEST-EOF test in the program mainline
030700* sees a real record, or a genuine end-of-file, the first time it
030800* is evaluated -- an empty REQUESTS file falls straight through to
030900* A9000 with all-zero totals, never touching A2000 at all.
031000*
031100 A1000-PGM-INITS   SECTION.
031200 A1000-START.
031300     PERFORM A1100-OPEN-FILES.
031400     MOVE ZERO       TO SUM-TOTAL-HOLDS.
031500     MOVE ZERO       TO SUM-TOTAL-RESERVATIONS.
031600     MOVE ZERO       TO SUM-TOTAL-EXPIRED-SEATS.
031700     MOVE ZERO       TO SUM-TOTAL-FAILED.
031800     MOVE ZERO       TO TKB-HOLD-COUNT.
031900     COMPUTE TKB-SEATS-AVAILABLE =
032000        TKB-STAGE-ROWS * TKB-STAGE-COLS.
032100     PERFORM A1200-INIT-SEAT-MAP.
032200     PERFORM A4200-READ-REQUEST-FILE.
032300 A1000-EXIT.
032400     EXIT.
032500* Opens all three files up front and abends on the first bad file
032600* status rather than limping along -- a REQUESTS/RESULTS/SUMMARY
032700* open failure this early in the run means a JCL or allocation
032800* problem, not a data problem, and there is nothing useful this
032900* program can do with only two of its three files available.
033000*
033100 A1100-OPEN-FILES   SECTION.
033200 A1100-START.
033300     OPEN INPUT REQUEST-FILE.
033400     IF WS-REQUEST-FILE-STATUS NOT = '00'
033500        DISPLAY 'TKTBATCH - REQUESTS OPEN FAILED, STATUS '
033600                WS-REQUEST-FILE-STATUS
033700        STOP RUN.
033800     OPEN OUTPUT RESULT-FILE.
033900     IF WS-RESULT-FILE-STATUS NOT = '00'
034000        DISPLAY 'TKTBATCH - RESULTS OPEN FAILED, STATUS '
034100                WS-RESULT-FILE-STATUS
034200        STOP RUN.
034300     OPEN OUTPUT SUMMARY-FILE.
034400     IF WS-SUMMARY-FILE-STATUS NOT = '00'
034500        DISPLAY 'TKTBATCH - SUMMARY OPEN FAILED, STATUS '
034600                WS-SUMMARY-FILE-STATUS
034700        STOP RUN.
034800 A1100-EXIT.
034900     EXIT.
035000*
035100* Seat map init recoded 08/02/99 (TXM) -- was a nested inline
035200* PERFORM VARYING pair, now two out-of-line loops per standard.
035300*
035400 A1200-INIT-SEAT-MAP   SECTION.
035500 A1200-START.
035600     PERFORM A1210-INIT-ONE-ROW
035700        VARYING WS-ROW-IDX FROM 1 BY 1
035800           UNTIL WS-ROW-IDX > TKB-STAGE-ROWS.
035900 A1200-EXIT.
036000     EXIT.
036100*
036200 A1210-INIT-ONE-ROW   SECTION.
036300 A1210-START.
036400     PERFORM A1220-INIT-ONE-SEAT
036500        VARYING WS-COL-IDX FROM 1 BY 1
036600           UNTIL WS-COL-IDX > TKB-STAGE-COLS.
036700 A1210-EXIT.
036800     EXIT.
036900*
037000* Innermost of the three nested init loops -- one 88-level SET
037100* per seat, run TKB-STAGE-ROWS times TKB-STAGE-COLS times total.
037200*
037300 A1220-INIT-ONE-SEAT   SECTION.
037400 A1220-START.
037500     SET TKB-SEAT-IS-FREE (WS-ROW-IDX WS-COL-IDX) TO TRUE.
037600 A1220-EXIT.
037700     EXIT.
037800*
037900* Per-transaction driver.  Expiration is checked ahead of every
038000* single REQUESTS line, hold or reserve, because a hold that has
038100* aged past TKB-HOLD-EXPIRE-SECS has to give its seats back to
038200* the house before the *next* request is allowed to see them as
038300* available -- Will-Call found this the hard way in early testing
038400* when a hold that should have lapsed was still blocking a walk-
038500* up sale two lines later in the same run.
038600*
038700 A2000-PROCESS-REQUESTS   SECTION.
038800 A2000-START.
038900     PERFORM A3000-START THRU A3000-EXIT.
039000     IF REQ-TYPE-IS-HOLD
039100        PERFORM A4000-PROCESS-HOLD
039200     ELSE
039300        IF REQ-TYPE-IS-RESERVE
039400           PERFORM A4500-PROCESS-RESERVE
039500        ELSE
039600           PERFORM A9500-INVALID-REQUEST-ABEND
039700        END-IF
039800     END-IF.
039900     PERFORM A4200-READ-REQUEST-FILE.
040000 A2000-EXIT.
040100     EXIT.
040200* The hold table is always in FIFO/insert order (entries are only
040300* ever appended at the tail and compacted on removal -- see
040400* A3800/A3900), and insert order is expiration order too, since
040500* every hold gets the same fixed TTL.  That means the OLDEST entry
040600* is always at subscript 1, so the very first non-expired entry
040700* this loop hits proves every entry behind it is non-expired as
040800* well -- there is no need to scan the rest of the table, hence
040900* the GO TO A3000-EXIT the moment the timestamp test fails, rather
041000* than a straight PERFORM VARYING over the whole table every time.
041100* Invoked as a numbered range (PERFORM A3000-START THRU A3000-
041200* EXIT) rather than a section-level PERFORM because both A2000 and
041300* A9000 need to fall into the loop the same way; a plain SECTION
041400* PERFORM would have worked too, but the 06/18/03 house standard
041500* is to spell out THRU on any range of more than one paragraph so
041600* a reader can see the range's extent at a glance.
041700*
041800 A3000-EXPIRE-HOLDS   SECTION.
041900 A3000-START.
042000     MOVE 1 TO WS-HOLD-IDX.
042100 A3000-LOOP.
042200     IF WS-HOLD-IDX > TKB-HOLD-COUNT
042300        GO TO A3000-EXIT.
042400     IF REQ-TIMESTAMP < HOLD-EXPIRATION-TS (WS-HOLD-IDX)
042500        GO TO A3000-EXIT.
042600*    Hold has aged out -- give its seats back to the house before
042700*    testing the next (younger) entry, then close the gap this
042800*    removal leaves in the table and re-test at the SAME index
042900*    (the entry that used to be one slot up has just slid down
043000*    into WS-HOLD-IDX).
043100     PERFORM A6700-RELEASE-SEATS.
043200     ADD HOLD-SEAT-COUNT (WS-HOLD-IDX) TO SUM-TOTAL-EXPIRED-SEATS.
043300     ADD HOLD-SEAT-COUNT (WS-HOLD-IDX) TO TKB-SEATS-AVAILABLE.
043400     PERFORM A3900-START THRU A3900-EXIT.
043500     GO TO A3000-LOOP.
043600 A3000-EXIT.
043700     EXIT.
043800*
043900* Builds this run's next hold id (see the DESIGN notes on the id
044000* substitution) -- low-order 3 digits of the timestamp combined
044100* with the monotonic TKB-HOLD-SEQ so two holds opened in the same
044200* second still get different ids, then rendered as 8 hex digits.
044300* Called from A3800 only, after TKB-HOLD-COUNT has already been
044400* bumped to point at the new entry's slot.
044500*
044600 A3050-NEXT-HOLD-ID   SECTION.
044700 A3050-START.
044800     ADD 1 TO TKB-HOLD-SEQ.
044900     DIVIDE REQ-TIMESTAMP BY 1000 GIVING WS-HOLDID-DISCARD
045000        REMAINDER WS-HOLDID-TS-LOW.
045100     COMPUTE WS-HOLDID-SEED =
045200        (WS-HOLDID-TS-LOW * 1000000) + TKB-HOLD-SEQ.
045300     PERFORM P3100-START THRU P3100-EXIT.
045400     MOVE WS-CODE-HEX TO HOLD-ID (TKB-HOLD-COUNT).
045500 A3050-EXIT.
045600     EXIT.
045700*
045800* Find-by-hold-id.  Recoded 08/02/99 (TXM) to split the loop body
045900* into its own out-of-line SECTION (A3710); recoded again 06/18/03
046000* (DKW) folding A3700/A3710 back into one numbered-paragraph range
046100* driven by GO TO, called by A4500 as PERFORM A3700-START THRU
046200* A3700-EXIT -- the shop's classic linear-search idiom from before
046300* the 08/02/99 standard, restored now that a plain SECTION PERFORM
046400* is no longer the only way to keep a loop out-of-line.  The table
046500* is scanned in full rather than stopping at the first match; hold
046600* ids are unique for the life of a hold (A3050 seeds off a
046700* strictly increasing sequence number) so this can never find two,
046800* but scanning the whole table costs nothing at TKB-MAX-OPEN-HOLDS
046900* size and matches the original A3710 VARYING loop's behavior
047000* exactly, which a partial-scan version would not.
047100*
047200 A3700-FIND-HOLD-ENTRY   SECTION.
047300 A3700-START.
047400     MOVE ZERO TO WS-HOLD-FOUND-IDX.
047500     MOVE 1 TO WS-HOLD-IDX.
047600 A3700-LOOP.
047700     IF WS-HOLD-IDX > TKB-HOLD-COUNT
047800        GO TO A3700-EXIT.
047900     IF HOLD-ID (WS-HOLD-IDX) = REQ-HOLD-ID
048000        MOVE WS-HOLD-IDX TO WS-HOLD-FOUND-IDX.
048100     ADD 1 TO WS-HOLD-IDX.
048200     GO TO A3700-LOOP.
048300 A3700-EXIT.
048400     EXIT.
048500*
048600* Appends a new hold at the tail of the table.  This is the ONLY
048700* place a hold entry is created, and it is always added at
048800* TKB-HOLD-COUNT + 1, so HOLD-INSERT-ORDER is trivially ascending
048900* by table position with no separate sort needed -- FIFO order for
049000* the A3000 expire pass falls straight out of "always append, only
049100* ever remove and compact" and never needs to be recomputed.
049200*
049300 A3800-ADD-HOLD-ENTRY   SECTION.
049400 A3800-START.
049500     ADD 1 TO TKB-HOLD-COUNT.
049600     MOVE ZERO TO HOLD-SEAT-COUNT (TKB-HOLD-COUNT).
049700     PERFORM A3050-NEXT-HOLD-ID.
049800     MOVE REQ-CUSTOMER-EMAIL
049900       TO HOLD-CUSTOMER-EMAIL (TKB-HOLD-COUNT).
050000     COMPUTE HOLD-EXPIRATION-TS (TKB-HOLD-COUNT) =
050100             REQ-TIMESTAMP + TKB-HOLD-EXPIRE-SECS.
050200     MOVE TKB-HOLD-COUNT TO HOLD-INSERT-ORDER (TKB-HOLD-COUNT).
050300 A3800-EXIT.
050400     EXIT.
050500*
050600* Compaction-on-remove.  Recoded 08/02/99 (TXM) to split the loop
050700* body into its own out-of-line SECTION (A3910); recoded again
050800* 06/18/03 (DKW) folding A3900/A3910 into one numbered-paragraph
050900* GO TO range, called as PERFORM A3900-START THRU A3900-EXIT from
051000* both A3000 (an entry expiring) and A4500 (an entry being
051100* reserved) -- WS-HOLD-IDX on entry is whichever subscript the
051200* caller wants gone; every entry above it slides down one slot so
051300* the table stays dense with no holes, which is what lets A3700's
051400* linear scan and A3000's insert-order assumption both work
051500* without ever having to skip a "deleted" marker.
051600*
051700 A3900-REMOVE-HOLD-ENTRY   SECTION.
051800 A3900-START.
051900     MOVE WS-HOLD-IDX TO WS-SORT-I.
052000 A3900-LOOP.
052100     IF WS-SORT-I >= TKB-HOLD-COUNT
052200        GO TO A3900-COMPACTED.
052300     MOVE TKB-HOLD-ENTRY (WS-SORT-I + 1)
052400       TO TKB-HOLD-ENTRY (WS-SORT-I).
052500     ADD 1 TO WS-SORT-I.
052600     GO TO A3900-LOOP.
052700 A3900-COMPACTED.
052800     SUBTRACT 1 FROM TKB-HOLD-COUNT.
052900 A3900-EXIT.
053000     EXIT.
053100*
053200* HOLD request.  Validate first (A4050 treats a malformed count as
053300* a data-prep abend, not a normal sold-out condition, and stops
053400* the run before any table is touched), then decide S or F purely
053500* on whether TKB-SEATS-AVAILABLE can cover the request -- a hold
053600* that would need seats scattered one-at-a-time across the whole
053700* house still succeeds here, since A6000's third pass claims
053800* singles, so "S" means "the house has enough empty seats," not "a
053900* single contiguous block was found."
054000*
054100 A4000-PROCESS-HOLD   SECTION.
054200 A4000-START.
054300     PERFORM A4050-VALIDATE-HOLD-INPUT.
054400     MOVE 'H' TO RES-TYPE.
054500     MOVE SPACES TO RES-HOLD-ID.
054600     MOVE ZERO TO RES-SEAT-COUNT.
054700     MOVE SPACES TO RES-SEATS-HASH.
054800     MOVE SPACES TO RES-CONFIRM-CODE.
054900     MOVE REQ-NUM-SEATS TO WS-SEATS-NEEDED.
055000     IF WS-SEATS-NEEDED > TKB-SEATS-AVAILABLE
055100        MOVE 'F' TO RES-STATUS
055200        ADD 1 TO SUM-TOTAL-FAILED
055300     ELSE
055400        MOVE 'S' TO RES-STATUS
055500        PERFORM A3800-ADD-HOLD-ENTRY
055600        MOVE TKB-HOLD-COUNT TO WS-HOLD-IDX
055700        PERFORM A6000-ALLOCATE-SEATS
055800        SUBTRACT WS-SEATS-NEEDED FROM TKB-SEATS-AVAILABLE
055900        MOVE HOLD-ID (TKB-HOLD-COUNT) TO RES-HOLD-ID
056000        MOVE WS-SEATS-NEEDED TO RES-SEAT-COUNT
056100        PERFORM A7400-SORT-HOLD-SEATS
056200        PERFORM A7500-BUILD-SEATS-HASH
056300        MOVE WS-HASH-LINE TO RES-SEATS-HASH
056400        ADD 1 TO SUM-TOTAL-HOLDS
056500     END-IF.
056600     MOVE TKB-SEATS-AVAILABLE TO RES-SEATS-AVAILABLE.
056700     PERFORM A5900-WRITE-RESULT.
056800 A4000-EXIT.
056900     EXIT.
057000* A malformed REQUESTS line (REQ-NUM-SEATS outside 1..TKB-MAX-
057100* SEATS) is not a business failure this shop reports through
057200* RESULTS as a status of "F" -- it is treated as a data-prep
057300* abend instead, the same class of problem as a bad FILE STATUS
057400* on OPEN.  A9500 abends the whole run rather than skipping just
057500* this one line, on purpose.
057600*
057700 A4050-VALIDATE-HOLD-INPUT   SECTION.
057800 A4050-START.
057900     IF REQ-NUM-SEATS < 1 OR REQ-NUM-SEATS > TKB-MAX-SEATS
058000        PERFORM A9500-INVALID-REQUEST-ABEND.
058100 A4050-EXIT.
058200     EXIT.
058300*
058400* Single READ, called once from A1000 to prime the file and once
058500* per iteration from the bottom of A2000 to fetch the next line;
058600* AT END flips WS-REQUEST-EOF, which is the only thing the
058700* mainline's PERFORM ... UNTIL loop tests.
058800*
058900 A4200-READ-REQUEST-FILE   SECTION.
059000 A4200-START.
059100     READ REQUEST-FILE
059200        AT END SET WS-REQUEST-EOF TO TRUE.
059300 A4200-EXIT.
059400     EXIT.
059500*
059600* RESERVE turns an open hold into a firm sale.  A hold's seats are
059700* NOT released here even though the hold entry itself is deleted
059800* -- TKB-SEAT-STATUS stays USED, since the seats are still sold,
059900* just no longer tracked in the hold table (BUSINESS RULE: a
060000* reservation never gives seats back to the house).
060100*
060200 A4500-PROCESS-RESERVE   SECTION.
060300 A4500-START.
060400     MOVE 'R' TO RES-TYPE.
060500     MOVE REQ-HOLD-ID TO RES-HOLD-ID.
060600     MOVE ZERO TO RES-SEAT-COUNT.
060700     MOVE SPACES TO RES-SEATS-HASH.
060800     MOVE SPACES TO RES-CONFIRM-CODE.
060900     PERFORM A3700-START THRU A3700-EXIT.
061000     MOVE 'N' TO WS-EMAIL-MATCH-SW.
061100     IF WS-HOLD-FOUND-IDX NOT = ZERO
061200        IF HOLD-CUSTOMER-EMAIL (WS-HOLD-FOUND-IDX)
061300           = REQ-CUSTOMER-EMAIL
061400           MOVE 'Y' TO WS-EMAIL-MATCH-SW
061500        END-IF
061600     END-IF.
061700*    Fails on either an unknown hold id or a hold id that belongs
061800*    to someone else's e-mail address -- Will-Call treats both the
061900*    same way at the counter, so RESULTS does too.
062000     IF WS-HOLD-FOUND-IDX = ZERO OR NOT WS-EMAIL-MATCHES
062100        MOVE 'F' TO RES-STATUS
062200        ADD 1 TO SUM-TOTAL-FAILED
062300     ELSE
062400        MOVE 'S' TO RES-STATUS
062500        MOVE HOLD-SEAT-COUNT (WS-HOLD-FOUND-IDX) TO RES-SEAT-COUNT
062600        MOVE HOLD-ID (WS-HOLD-FOUND-IDX) TO WS-HOLD-ID-HEX
062700        PERFORM A7000-DERIVE-CONFIRM-CODE
062800        MOVE WS-HOLD-FOUND-IDX TO WS-HOLD-IDX
062900        PERFORM A3900-START THRU A3900-EXIT
063000        ADD 1 TO SUM-TOTAL-RESERVATIONS
063100     END-IF.
063200     MOVE TKB-SEATS-AVAILABLE TO RES-SEATS-AVAILABLE.
063300     PERFORM A5900-WRITE-RESULT.
063400 A4500-EXIT.
063500     EXIT.
063600* One RESULTS line per REQUESTS line processed, success or failure
063700* alike (FILES' 1:1 rule) -- both A4000 and A4500 build their own
063800* TKB-RESULT-REC fields and then fall through to this common
063900* WRITE rather than each doing its own WRITE statement.
064000*
064100 A5900-WRITE-RESULT   SECTION.
064200 A5900-START.
064300     WRITE TKB-RESULT-REC.
064400 A5900-EXIT.
064500     EXIT.
064600*
064700* Three-pass greedy allocator.  Pass 1 wants one run big enough to
064800* hold every seat together (WS-MIN-RUN-LEN = the full request --
064900* Will-Call's "keep the party together" rule); if the house cannot
065000* offer one run that large, pass 2 drops the bar to runs of 2 (a
065100* couple can still sit together even if the whole party can't),
065200* and pass 3 drops it to 1 (take whatever is left, one seat at a
065300* time) so a request only fails outright when the house truly does
065400* not have enough total free seats -- WS-SEATS-REMAINING already
065500* guards that case before A6000 is ever entered (A4000 tests it).
065600* Each pass re-scans the WHOLE map from row 1 again rather than
065700* picking up where the last pass left off, because a smaller
065800* minimum run size can now claim seats a larger pass skipped over
065900* earlier in the map, not just ones after where it stopped.
066000*
066100 A6000-ALLOCATE-SEATS   SECTION.
066200 A6000-START.
066300     MOVE WS-SEATS-NEEDED TO WS-SEATS-REMAINING.
066400     MOVE WS-SEATS-NEEDED TO WS-MIN-RUN-LEN.
066500     PERFORM A6100-START THRU A6100-EXIT.
066600     IF WS-SEATS-REMAINING = ZERO
066700        GO TO A6000-EXIT.
066800     MOVE 2 TO WS-MIN-RUN-LEN.
066900     PERFORM A6100-START THRU A6100-EXIT.
067000     IF WS-SEATS-REMAINING = ZERO
067100        GO TO A6000-EXIT.
067200     MOVE 1 TO WS-MIN-RUN-LEN.
067300     PERFORM A6100-START THRU A6100-EXIT.
067400*    Getting here with seats still outstanding after the pass-3
067500*    minimum run size of 1 means the house does not have that
067600*    many free seats total -- A4000 already checked that before
067700*    calling A6000, so this branch is a "should not happen"
067800*    defensive trap, not a normal sold-out outcome.  A normal
067900*    sold-out is A4000's own WS-SEATS-NEEDED > TKB-SEATS-AVAILABLE
068000*    test, which fails the request with status F and never reaches
068100*    the allocator at all.
068200     IF WS-SEATS-REMAINING NOT = ZERO
068300        PERFORM A9500-INVALID-REQUEST-ABEND.
068400 A6000-EXIT.
068500     EXIT.
068600*
068700* Row/column scan-and-claim, one call per allocator pass.  Recoded
068800* 08/02/99 (TXM) as three separate SECTIONs (A6100/A6200/A6210) so
068900* the nested PERFORM VARYING pair ran out-of-line per the standard
069000* of that date; recoded again 06/18/03 (DKW), folding all three
069100* back into one numbered-paragraph range with GO TO driving both
069200* the outer row loop and the inner column loop, called from A6000
069300* as PERFORM A6100-START THRU A6100-EXIT.  Behavior is identical
069400* to the three-SECTION version -- this is a structural change
069500* only, made to bring a genuine PERFORM ... THRU ... EXIT range
069600* back into the allocator the way the pre-1999 house style used to
069700* read.  A run never spans a row boundary (BUSINESS RULE), so the
069800* run-start/run-length pair is reset to zero at the top of every
069900* row and the row loop tests WS-SEATS-REMAINING = ZERO the same
070000* way the column loop does, so either loop can end the scan early
070100* once a pass has claimed everything it needs.
070200*
070300 A6100-SCAN-AND-CLAIM   SECTION.
070400 A6100-START.
070500     MOVE 1 TO WS-ROW-IDX.
070600 A6100-ROW-LOOP.
070700     IF WS-ROW-IDX > TKB-STAGE-ROWS
070800        GO TO A6100-EXIT.
070900     IF WS-SEATS-REMAINING = ZERO
071000        GO TO A6100-EXIT.
071100     MOVE ZERO TO WS-RUN-START.
071200     MOVE ZERO TO WS-RUN-LEN.
071300     MOVE 1 TO WS-COL-IDX.
071400 A6100-COL-LOOP.
071500     IF WS-COL-IDX > TKB-STAGE-COLS
071600        GO TO A6100-ROW-DONE.
071700     IF WS-SEATS-REMAINING = ZERO
071800        GO TO A6100-ROW-DONE.
071900*    A free seat extends the current run (starting it if this is
072000*    the first free seat since the last claim/gap); an occupied
072100*    seat ends whatever run was building -- if that run met the
072200*    pass's minimum length, claim it before the run is reset.
072300     IF TKB-SEAT-IS-FREE (WS-ROW-IDX WS-COL-IDX)
072400        IF WS-RUN-LEN = ZERO
072500           MOVE WS-COL-IDX TO WS-RUN-START
072600        END-IF
072700        ADD 1 TO WS-RUN-LEN
072800     ELSE
072900        IF WS-RUN-LEN >= WS-MIN-RUN-LEN
073000           PERFORM A6300-CLAIM-SEATS
073100        END-IF
073200        MOVE ZERO TO WS-RUN-START
073300        MOVE ZERO TO WS-RUN-LEN
073400     END-IF.
073500     ADD 1 TO WS-COL-IDX.
073600     GO TO A6100-COL-LOOP.
073700 A6100-ROW-DONE.
073800*    End of row (or seats exhausted mid-row) -- a run still open
073900*    when the column loop stops (07/11/90 fix: this test used to
074000*    live only inside the loop and missed a run ending exactly at
074100*    the last column) gets the same claim test applied here.
074200     IF WS-RUN-LEN >= WS-MIN-RUN-LEN
074300        AND WS-SEATS-REMAINING NOT = ZERO
074400        PERFORM A6300-CLAIM-SEATS.
074500     ADD 1 TO WS-ROW-IDX.
074600     GO TO A6100-ROW-LOOP.
074700 A6100-EXIT.
074800     EXIT.
074900*
075000* Claim recoded 08/02/99 (TXM) -- loop body split into A6310 so
075100* the PERFORM VARYING runs out-of-line; still uses the dedicated
075200* WS-CLAIM-COL subscript (02/14/93 fix) so a claim made mid-row
075300* never disturbs A6100's own WS-COL-IDX column-loop position.
075400* Claims MIN(run length, seats still needed) seats starting at
075500* the run's first column -- a run longer than what is left over
075600* only gives up the front part of itself, the rest stays free for
075700* a later request in the same run.
075800*
075900 A6300-CLAIM-SEATS   SECTION.
076000 A6300-START.
076100     IF WS-RUN-LEN < WS-SEATS-REMAINING
076200        MOVE WS-RUN-LEN TO WS-CLAIM-LEN
076300     ELSE
076400        MOVE WS-SEATS-REMAINING TO WS-CLAIM-LEN
076500     END-IF.
076600     PERFORM A6310-CLAIM-ONE-SEAT
076700        VARYING WS-CLAIM-COL FROM WS-RUN-START BY 1
076800           UNTIL WS-CLAIM-COL > WS-RUN-START + WS-CLAIM-LEN - 1.
076900     SUBTRACT WS-CLAIM-LEN FROM WS-SEATS-REMAINING.
077000     MOVE ZERO TO WS-RUN-START.
077100     MOVE ZERO TO WS-RUN-LEN.
077200 A6300-EXIT.
077300     EXIT.
077400*
077500* HOLD-SEAT-ROW/HOLD-SEAT-COL are 0-based on the RESULTS/hash
077600* side (Will-Call convention, 11/14/02 fix); WS-ROW-IDX and
077700* WS-CLAIM-COL stay 1-based to drive TKB-SEAT-MAP's OCCURS --
077800* convert at the boundary, here on the way out.  HOLD-SEAT-COUNT
077900* is bumped first so the new entry lands at the next free OCCURS
078000* subscript of the CURRENT hold's seat list (TKB-HOLD-COUNT), not
078100* the previous hold's -- a hold's seat list always starts empty
078200* (A3800 zeros HOLD-SEAT-COUNT when the entry is created).
078300*
078400 A6310-CLAIM-ONE-SEAT   SECTION.
078500 A6310-START.
078600     SET TKB-SEAT-IS-USED (WS-ROW-IDX WS-CLAIM-COL) TO TRUE.
078700     ADD 1 TO HOLD-SEAT-COUNT (TKB-HOLD-COUNT).
078800     MOVE HOLD-SEAT-COUNT (TKB-HOLD-COUNT) TO WS-SEAT-IDX.
078900     COMPUTE HOLD-SEAT-ROW (TKB-HOLD-COUNT WS-SEAT-IDX) =
079000        WS-ROW-IDX - 1.
079100     COMPUTE HOLD-SEAT-COL (TKB-HOLD-COUNT WS-SEAT-IDX) =
079200        WS-CLAIM-COL - 1.
079300 A6310-EXIT.
079400     EXIT.
079500*
079600* Release recoded 08/02/99 (TXM) -- loop body split into A6710
079700* so the PERFORM VARYING runs out-of-line.  Converts the stored
079800* 0-based HOLD-SEAT-ROW/COL back to the 1-based TKB-SEAT-MAP
079900* subscripts via WS-REL-ROW/WS-REL-COL (11/14/02 fix).  Called
080000* from two places -- A3000 when a hold ages out, and never from
080100* A4500 (a RESERVE keeps the seats, it only drops the hold entry)
080200* -- so this is purely the "give it back to the house" path.
080300*
080400 A6700-RELEASE-SEATS   SECTION.
080500 A6700-START.
080600     PERFORM A6710-RELEASE-ONE-SEAT
080700        VARYING WS-SEAT-IDX FROM 1 BY 1
080800           UNTIL WS-SEAT-IDX > HOLD-SEAT-COUNT (WS-HOLD-IDX).
080900 A6700-EXIT.
081000     EXIT.
081100*
081200* One seat's worth of the release -- reverses exactly what
081300* A6310-CLAIM-ONE-SEAT does on the way in, seat by seat.
081400*
081500 A6710-RELEASE-ONE-SEAT   SECTION.
081600 A6710-START.
081700     COMPUTE WS-REL-ROW =
081800        HOLD-SEAT-ROW (WS-HOLD-IDX WS-SEAT-IDX) + 1.
081900     COMPUTE WS-REL-COL =
082000        HOLD-SEAT-COL (WS-HOLD-IDX WS-SEAT-IDX) + 1.
082100     SET TKB-SEAT-IS-FREE (WS-REL-ROW WS-REL-COL) TO TRUE.
082200 A6710-EXIT.
082300     EXIT.
082400*
082500* Builds the Will-Call confirmation code: the 8-hex-digit CODE
082600* string (this hold's id XORed against the CAFEBABE mask, see
082700* A7100) plus a one-byte checksum, hyphen-separated, into
082800* RES-CONFIRM-CODE.  The checksum XORs four "byte" slices of CODE
082900* together in a chain (BYTE0 XOR BYTE1, then XOR BYTE2, then XOR
083000* BYTE3) the same way the original online service's 32-bit integer
083100* checksum did with 0/8/16/24-bit shifts -- since every one of
083200* those shift amounts is a multiple of 4, each BYTEn here is just
083300* a 2-hex-digit slice of CODE, so the whole thing runs in hex
083400* digit space with table lookups (P3450/P3400) instead of any
083500* binary shift or intrinsic function this box does not offer.
083600* BYTE0 is digits 7-8 (WS-CODE-BYTE(4), the low OCCURS entry),
083700* BYTE2 is
083800* digits 3-4 (WS-CODE-BYTE(2)), BYTE3 is digits 1-2 (WS-CODE-
083900* BYTE(1)) -- all three land cleanly on WS-CODE-BYTES' 2-digit
084000* OCCURS boundaries.  BYTE1 (digits 5-6) straddles the boundary
084100* between OCCURS entries 3 and 4, so it alone is pulled by
084200* reference modification (WS-CODE-HEX (6:2)) rather than through
084300* the REDEFINES table -- this is the slice the 09/03/96 fix
084400* corrected after it was found reading 8 digits instead of 2.
084500*
084600 A7000-DERIVE-CONFIRM-CODE   SECTION.
084700 A7000-START.
084800     PERFORM A7100-START THRU A7100-EXIT.
084900     MOVE WS-CODE-BYTE (4)    TO WS-BYTE0-HEX.
085000     MOVE WS-CODE-HEX (6:2)   TO WS-BYTE1-HEX.
085100     MOVE WS-CODE-BYTE (2)    TO WS-BYTE2-HEX.
085200     MOVE WS-CODE-BYTE (1)    TO WS-BYTE3-HEX.
085300     MOVE WS-BYTE0-HEX TO WS-XORB-A.
085400     MOVE WS-BYTE1-HEX TO WS-XORB-B.
085500     PERFORM P3450-XOR-HEX-BYTE.
085600     MOVE WS-XORB-OUT TO WS-CHECKSUM-HEX.
085700     MOVE WS-CHECKSUM-HEX TO WS-XORB-A.
085800     MOVE WS-BYTE2-HEX TO WS-XORB-B.
085900     PERFORM P3450-XOR-HEX-BYTE.
086000     MOVE WS-XORB-OUT TO WS-CHECKSUM-HEX.
086100     MOVE WS-CHECKSUM-HEX TO WS-XORB-A.
086200     MOVE WS-BYTE3-HEX TO WS-XORB-B.
086300     PERFORM P3450-XOR-HEX-BYTE.
086400     MOVE WS-XORB-OUT TO WS-CHECKSUM-HEX.
086500     STRING WS-CODE-HEX      DELIMITED BY SIZE
086600            '-'              DELIMITED BY SIZE
086700            WS-CHECKSUM-HEX  DELIMITED BY SIZE
086800        INTO RES-CONFIRM-CODE.
086900 A7000-EXIT.
087000     EXIT.
087100*
087200* XOR-the-two-hex-strings, digit by digit -- WS-HOLD-ID-HEX (the
087300* hold's own 8-hex-digit id) against WS-MASK-HEX (the fixed
087400* CAFEBABE mask), result into WS-CODE-HEX.  Recoded 08/02/99 (TXM)
087500* as two SECTIONs (A7100/A7110) so the PERFORM VARYING ran out-of-
087600* line; recoded again 06/18/03 (DKW) folding them into one
087700* numbered-paragraph GO TO range called as PERFORM A7100-START
087800* THRU A7100-EXIT, matching the same convention now applied to
087900* A3700/A3900/A6100.  Eight digits, one nibble XOR per digit
088000* (P3400 does the actual table lookup) -- no byte-at-a-time
088100* shortcut here since the mask is a full 32 bits with no run of
088200* zero nibbles to skip.
088300*
088400 A7100-XOR-HEX-STRINGS   SECTION.
088500 A7100-START.
088600     MOVE 1 TO WS-SORT-I.
088700 A7100-LOOP.
088800     IF WS-SORT-I > 8
088900        GO TO A7100-EXIT.
089000     MOVE WS-HOLD-ID-HEX (WS-SORT-I:1) TO WS-XORN-A.
089100     MOVE WS-MASK-HEX (WS-SORT-I:1)    TO WS-XORN-B.
089200     PERFORM P3400-XOR-ONE-NIBBLE.
089300     MOVE WS-XORN-OUT TO WS-CODE-HEX (WS-SORT-I:1).
089400     ADD 1 TO WS-SORT-I.
089500     GO TO A7100-LOOP.
089600 A7100-EXIT.
089700     EXIT.
089800*
089900* Bubble-sorts the in-flight hold's seat list into row-major, then
090000* column-ascending order.  Needed because pass 2/3 of the
090100* allocator re-scan from row 1 every time (see A6000/A6100 above),
090200* so a hold that was partly filled by pass 1 and topped off by
090300* pass 2 can end up with a low-row seat appended after a higher-
090400* row one -- without this sort A7500's hash builder (which assumes
090500* ascending order to
090600* find adjacent-column runs) would miss runs and the seat-hash
090700* string would not group seats that are really sitting together.
090800* At most TKB-MAX-SEATS-PER-HOLD entries ever need sorting, so an
090900* O(n**2) bubble pass costs nothing measurable against the size of
091000* the run this batch job processes.  Recoded 08/02/99 (TXM) -- the
091100* nested inline PERFORM VARYING pair is now two out-of-line loops
091200* (A7410 drives one pass, A7420 compares/swaps one adjacent pair)
091300* per standard.
091400*
091500 A7400-SORT-HOLD-SEATS   SECTION.
091600 A7400-START.
091700     PERFORM A7410-SORT-ONE-PASS
091800        VARYING WS-SORT-I FROM 1 BY 1
091900           UNTIL WS-SORT-I >= HOLD-SEAT-COUNT (WS-HOLD-IDX).
092000 A7400-EXIT.
092100     EXIT.
092200*
092300* One bubble pass -- WS-SORT-I (from A7400) bounds how far this
092400* pass has to walk, since each completed pass has already settled
092500* one more entry at the tail of the list.
092600*
092700 A7410-SORT-ONE-PASS   SECTION.
092800 A7410-START.
092900     PERFORM A7420-COMPARE-ONE-PAIR
093000        VARYING WS-SORT-J FROM 1 BY 1
093100           UNTIL WS-SORT-J >
093200              HOLD-SEAT-COUNT (WS-HOLD-IDX) - WS-SORT-I.
093300 A7410-EXIT.
093400     EXIT.
093500*
093600* Row-major order: lower row always sorts first; within the same
093700* row, lower column sorts first -- Will-Call's own row-then-column
093800* seat numbering convention, the same ordering the printed house
093900* chart uses.
094000*
094100* Row-major, column-ascending pair test -- matches Will-Call's
094200* row-then-column seat numbering convention (see DESIGN notes),
094300* comparing row first and only falling through to column when the
094400* two rows tie.
094500*
094600 A7420-COMPARE-ONE-PAIR   SECTION.
094700 A7420-START.
094800     IF HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J) >
094900        HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J + 1)
095000        PERFORM A7450-SWAP-SEAT-ENTRY
095100     ELSE
095200        IF HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J) =
095300           HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J + 1)
095400        AND HOLD-SEAT-COL (WS-HOLD-IDX WS-SORT-J) >
095500            HOLD-SEAT-COL (WS-HOLD-IDX WS-SORT-J + 1)
095600           PERFORM A7450-SWAP-SEAT-ENTRY
095700        END-IF
095800     END-IF.
095900 A7420-EXIT.
096000     EXIT.
096100*
096200* Plain three-move swap through WS-SORT-SWAP-ROW/-COL, row and
096300* column moved as a pair so a seat's two coordinates never get
096400* split across the exchange.
096500*
096600 A7450-SWAP-SEAT-ENTRY   SECTION.
096700 A7450-START.
096800     MOVE HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J)
096900       TO WS-SORT-SWAP-ROW.
097000     MOVE HOLD-SEAT-COL (WS-HOLD-IDX WS-SORT-J)
097100       TO WS-SORT-SWAP-COL.
097200     MOVE HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J + 1)
097300       TO HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J).
097400     MOVE HOLD-SEAT-COL (WS-HOLD-IDX WS-SORT-J + 1)
097500       TO HOLD-SEAT-COL (WS-HOLD-IDX WS-SORT-J).
097600     MOVE WS-SORT-SWAP-ROW
097700       TO HOLD-SEAT-ROW (WS-HOLD-IDX WS-SORT-J + 1).
097800     MOVE WS-SORT-SWAP-COL
097900       TO HOLD-SEAT-COL (WS-HOLD-IDX WS-SORT-J + 1).
098000 A7450-EXIT.
098100     EXIT.
098200*
098300* Builds the RES-SEATS-HASH audit string for a hold's seat list,
098400* e.g. "0:3-5|2:7" -- a "|"-separated list of rows, each row a
098500* "row:col" for a single seat or "row:colFrom-colTo" for a run of
098600* adjacent columns, ranges within a row joined by ",".  Requires
098700* the list already sorted row-major/column-ascending (A7400 does
098800* that first) or a run of adjacent seats could split across two
098900* non-adjacent hash entries.  WS-HASH-LAST-ROW/-COL start at 999
099000* (a value no real 0-based row/col can ever equal) so the first
099100* seat is always treated as starting a brand-new row.  Hash-line
099200* builder recoded 08/02/99 (TXM) -- outer loop over the hold's
099300* seat list now runs out-of-line, calling A7550 the same way the
099400* old inline PERFORM did.
099500*
099600 A7500-BUILD-SEATS-HASH   SECTION.
099700 A7500-START.
099800     MOVE SPACES TO WS-HASH-LINE.
099900     MOVE 1 TO WS-HASH-PTR.
100000     MOVE 'Y' TO WS-HASH-FIRST-SW.
100100     MOVE 'N' TO WS-HASH-PEND-SW.
100200     MOVE 999 TO WS-HASH-LAST-ROW.
100300     MOVE 999 TO WS-HASH-LAST-COL.
100400     PERFORM A7550-BUILD-ONE-SEAT
100500        VARYING WS-SEAT-IDX FROM 1 BY 1
100600           UNTIL WS-SEAT-IDX > HOLD-SEAT-COUNT (WS-HOLD-IDX).
100700*    A run that was still open (WS-HASH-PEND-SW = 'Y') when the
100800*    last seat in the list was processed never got its closing
100900*    "-colTo" written inside the loop -- close it here, once,
101000*    after the loop ends.
101100     IF WS-HASH-RANGE-PENDING
101200        PERFORM A7590-APPEND-DASH-COL.
101300 A7500-EXIT.
101400     EXIT.
101500*
101600* Three cases per seat: (1) same row, column one past the last one
101700* seen -- extend the pending run, do not write anything yet; (2)
101800* same row, but a gap in columns -- close any pending run, then
101900* start a fresh single-seat entry with a comma; (3) a new row
102000* entirely -- close any pending run, then start a fresh row entry
102100* (with a leading "|" unless this is the very first row written).
102200*
102300 A7550-BUILD-ONE-SEAT   SECTION.
102400 A7550-START.
102500     IF HOLD-SEAT-ROW (WS-HOLD-IDX WS-SEAT-IDX) = WS-HASH-LAST-ROW
102600        IF HOLD-SEAT-COL (WS-HOLD-IDX WS-SEAT-IDX) =
102700           WS-HASH-LAST-COL + 1
102800           MOVE 'Y' TO WS-HASH-PEND-SW
102900        ELSE
103000           IF WS-HASH-RANGE-PENDING
103100              PERFORM A7590-APPEND-DASH-COL
103200           END-IF
103300           MOVE 'N' TO WS-HASH-PEND-SW
103400           PERFORM A7580-APPEND-COMMA-COL
103500        END-IF
103600     ELSE
103700        IF WS-HASH-RANGE-PENDING
103800           PERFORM A7590-APPEND-DASH-COL
103900        END-IF
104000        MOVE 'N' TO WS-HASH-PEND-SW
104100        PERFORM A7570-APPEND-NEW-ROW
104200     END-IF.
104300     MOVE HOLD-SEAT-ROW (WS-HOLD-IDX WS-SEAT-IDX)
104400       TO WS-HASH-LAST-ROW.
104500     MOVE HOLD-SEAT-COL (WS-HOLD-IDX WS-SEAT-IDX)
104600       TO WS-HASH-LAST-COL.
104700     MOVE 'N' TO WS-HASH-FIRST-SW.
104800 A7550-EXIT.
104900     EXIT.
105000*
105100* Starts a new "row:col" entry -- true reference modification, not
105200* a numeric-edited MOVE, because HOLD-SEAT-ROW/COL are guaranteed
105300* single decimal digits (0-9) on this 10x10 stage (see the
105400* 11/14/02 change-log entry and DESIGN notes on why that only
105500* holds true once the values are stored 0-based).
105600*
105700 A7570-APPEND-NEW-ROW   SECTION.
105800 A7570-START.
105900     IF WS-HASH-FIRST-SW NOT = 'Y'
106000        STRING '|' DELIMITED BY SIZE
106100           INTO WS-HASH-LINE
106200           WITH POINTER WS-HASH-PTR
106300     END-IF.
106400     STRING HOLD-SEAT-ROW (WS-HOLD-IDX WS-SEAT-IDX) (3:1)
106500              DELIMITED BY SIZE
106600            ':' DELIMITED BY SIZE
106700            HOLD-SEAT-COL (WS-HOLD-IDX WS-SEAT-IDX) (3:1)
106800              DELIMITED BY SIZE
106900        INTO WS-HASH-LINE
107000        WITH POINTER WS-HASH-PTR.
107100 A7570-EXIT.
107200     EXIT.
107300*
107400* Separator written between two seat entries in the hash line --
107500* never written before the very first entry of the whole line
107600* (A7550 tracks that with WS-HASH-FIRST-SW).
107700*
107800 A7580-APPEND-COMMA-COL   SECTION.
107900 A7580-START.
108000     STRING ',' DELIMITED BY SIZE
108100            HOLD-SEAT-COL (WS-HOLD-IDX WS-SEAT-IDX) (3:1)
108200              DELIMITED BY SIZE
108300        INTO WS-HASH-LINE
108400        WITH POINTER WS-HASH-PTR.
108500 A7580-EXIT.
108600     EXIT.
108700*
108800* Closes a pending column range, e.g. the "-5" half of "3-5",
108900* using the LAST column seen rather than the current one, since by
109000* the time this fires the scan has already moved one seat past the
109100* end of the range.
109200*
109300 A7590-APPEND-DASH-COL   SECTION.
109400 A7590-START.
109500     STRING '-' DELIMITED BY SIZE
109600            WS-HASH-LAST-COL (3:1) DELIMITED BY SIZE
109700        INTO WS-HASH-LINE
109800        WITH POINTER WS-HASH-PTR.
109900 A7590-EXIT.
110000     EXIT.
110100*
110200* Exactly one SUMMARY line, written once, after every REQUESTS
110300* line and the trailing expire pass in A9000 have both already
110400* had their say -- SUM-TOTAL-HOLDS/-RESERVATIONS/-EXPIRED-SEATS/
110500* -FAILED are running totals kept current all through the run by
110600* A4000/A4500/A3000, so this paragraph only has to snapshot the
110700* final seats-available count and write the record.
110800*
110900 A8000-WRITE-SUMMARY   SECTION.
111000 A8000-START.
111100     MOVE TKB-SEATS-AVAILABLE TO SUM-SEATS-AVAILABLE-FINAL.
111200     WRITE TKB-SUMMARY-REC.
111300 A8000-EXIT.
111400     EXIT.
111500*
111600* End-of-run housekeeping.  One last expire pass is run here
111700* because SUM-SEATS-AVAILABLE-FINAL has to reflect any hold that
111800* aged out between the last REQUESTS line and end of file, the
111900* same "numSeatsAvailable()-equivalent call" the online service
112000* would make before reporting inventory.
112100*
112200 A9000-PGM-TERMINATION   SECTION.
112300 A9000-START.
112400     PERFORM A3000-START THRU A3000-EXIT.
112500     PERFORM A8000-WRITE-SUMMARY.
112600     CLOSE REQUEST-FILE.
112700     CLOSE RESULT-FILE.
112800     CLOSE SUMMARY-FILE.
112900 A9000-EXIT.
113000     EXIT.
113100*
113200* Closes all three files cleanly before STOP RUN so partial output
113300* already written is not left with an unclosed SUMMARY or RESULTS
113400* file behind it -- called only from A4050 today, but written as
113500* its own SECTION (rather than inline in A4050) in case a future
113600* validation elsewhere in the program needs the same abend path.
113700*
113800 A9500-INVALID-REQUEST-ABEND   SECTION.
113900 A9500-START.
114000     DISPLAY 'TKTBATCH - INVALID REQUEST RECORD, RUN ABENDED'.
114100     DISPLAY 'REQ-TYPE=' REQ-TYPE ' REQ-NUM-SEATS=' REQ-NUM-SEATS.
114200     CLOSE REQUEST-FILE.
114300     CLOSE RESULT-FILE.
114400     CLOSE SUMMARY-FILE.
114500     STOP RUN.
114600 A9500-EXIT.
114700     EXIT.
114800*
114900* Renders WS-HOLDID-SEED (a plain COMP-5 binary number) as 8 hex
115000* digits into WS-CODE-HEX, least-significant digit first by
115100* repeated DIVIDE ... BY 16, filling WS-CODE-HEX from the right
115200* (subscript 8) back to the left (subscript 1) -- the classic
115300* "peel off one nibble at a time" conversion this shop used before
115400* any hex-edited PICTURE or intrinsic function was available on
115500* this box.  WS-HOLDID-SEED is destroyed by the DIVIDE (GIVING
115600* back into itself); callers never need it again afterward, so
115700* that is safe.  Binary-to-hex recoded 08/02/99 (TXM) -- loop body
115800* split into P3110 so the PERFORM VARYING runs out-of-line;
115900* recoded again 06/18/03 (DKW), folding P3100/P3110 into one
116000* numbered-paragraph GO TO range, PERFORM P3100-START THRU
116100* P3100-EXIT, same convention as A3700/A3900/A6100/A7100 above.
116200*
116300 P3100-BIN32-TO-HEX8   SECTION.
116400 P3100-START.
116500     MOVE 8 TO WS-SORT-I.
116600 P3100-LOOP.
116700     IF WS-SORT-I < 1
116800        GO TO P3100-EXIT.
116900     DIVIDE WS-HOLDID-SEED BY 16 GIVING WS-HOLDID-SEED
117000        REMAINDER WS-HOLDID-DIGIT.
117100     MOVE WS-HOLDID-DIGIT TO WS-CONV-VALUE-IN.
117200     PERFORM P3300-VALUE-TO-HEX-DIGIT.
117300     MOVE WS-CONV-DIGIT-OUT TO WS-CODE-HEX (WS-SORT-I:1).
117400     SUBTRACT 1 FROM WS-SORT-I.
117500     GO TO P3100-LOOP.
117600 P3100-EXIT.
117700     EXIT.
117800*
117900* Looks up the 0-15 value of a single hex-digit character
118000* (WS-CONV-DIGIT-IN) against WS-HEX-DIGIT-TABLE (see the table's
118100* own comment in WORKING-STORAGE above) into WS-CONV-VALUE-OUT.
118200* No FUNCTION or intrinsic table search is used -- house rule for
118300* every batch program written before intrinsic functions were
118400* certified for this box.  Hex-digit-value lookup recoded 08/02/99
118500* (TXM) -- loop body split into P3210 so the PERFORM VARYING runs
118600* out-of-line.
118700*
118800 P3200-HEX-DIGIT-VALUE   SECTION.
118900 P3200-START.
119000     PERFORM P3210-CHECK-ONE-DIGIT
119100        VARYING WS-SORT-J FROM 1 BY 1 UNTIL WS-SORT-J > 16.
119200 P3200-EXIT.
119300     EXIT.
119400*
119500 P3210-CHECK-ONE-DIGIT   SECTION.
119600 P3210-START.
119700     IF WS-HEX-DIGIT-ENTRY (WS-SORT-J) = WS-CONV-DIGIT-IN
119800        COMPUTE WS-CONV-VALUE-OUT = WS-SORT-J - 1
119900     END-IF.
120000 P3210-EXIT.
120100     EXIT.
120200*
120300* The mirror of P3200 -- a 0-15 value back to its hex-digit
120400* character.  WS-HEX-DIGIT-ENTRY is subscripted 1-16 (COBOL
120500* subscripts are 1-origin) so the value has to be bumped by one to
120600* land on the right OCCURS entry; P3200 undoes the same offset the
120700* other direction.
120800*
120900 P3300-VALUE-TO-HEX-DIGIT   SECTION.
121000 P3300-START.
121100     MOVE WS-HEX-DIGIT-ENTRY (WS-CONV-VALUE-IN + 1)
121200       TO WS-CONV-DIGIT-OUT.
121300 P3300-EXIT.
121400     EXIT.
121500*
121600* Nibble-level XOR via TKB-XOR-TABLE (HEADERS-XORTAB.CBL) -- the
121700* pre-computed 16x16 truth table this shop has used since 1989 to
121800* avoid bit-level Boolean ops the compiler of that era did not
121900* offer directly.  Subscript into the flat 256-entry table is
122000* (A * 16) + B + 1, the same row-major indexing scheme as any
122100* 2-dimensional OCCURS-of-OCCURS table flattened by hand.
122200*
122300 P3400-XOR-ONE-NIBBLE   SECTION.
122400 P3400-START.
122500     MOVE WS-XORN-A TO WS-CONV-DIGIT-IN.
122600     PERFORM P3200-HEX-DIGIT-VALUE.
122700     MOVE WS-CONV-VALUE-OUT TO WS-NIBBLE-A.
122800     MOVE WS-XORN-B TO WS-CONV-DIGIT-IN.
122900     PERFORM P3200-HEX-DIGIT-VALUE.
123000     MOVE WS-CONV-VALUE-OUT TO WS-NIBBLE-B.
123100     COMPUTE WS-XOR-SUB = (WS-NIBBLE-A * 16) + WS-NIBBLE-B + 1.
123200     MOVE TKB-XOR-RESULT (WS-XOR-SUB) TO WS-NIBBLE-R.
123300     MOVE WS-NIBBLE-R TO WS-CONV-VALUE-IN.
123400     PERFORM P3300-VALUE-TO-HEX-DIGIT.
123500     MOVE WS-CONV-DIGIT-OUT TO WS-XORN-OUT.
123600 P3400-EXIT.
123700     EXIT.
123800*
123900* A "byte" here is really two hex digits (a 2-char PIC X field);
124000* XOR each digit's nibble independently since a byte XOR is just
124100* its two nibble XORs done side by side -- no need to convert the
124200* whole byte to binary first.
124300*
124400 P3450-XOR-HEX-BYTE   SECTION.
124500 P3450-START.
124600     MOVE WS-XORB-A (1:1) TO WS-XORN-A.
124700     MOVE WS-XORB-B (1:1) TO WS-XORN-B.
124800     PERFORM P3400-XOR-ONE-NIBBLE.
124900     MOVE WS-XORN-OUT TO WS-XORB-OUT (1:1).
125000     MOVE WS-XORB-A (2:1) TO WS-XORN-A.
125100     MOVE WS-XORB-B (2:1) TO WS-XORN-B.
125200     PERFORM P3400-XOR-ONE-NIBBLE.
125300     MOVE WS-XORN-OUT TO WS-XORB-OUT (2:1).
125400 P3450-EXIT.
125500     EXIT.

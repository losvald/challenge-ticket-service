000100*----------------------------------------------------------------*
000200*  HEADERS-HOLDTAB                                               *
000300*                                                                *
000400*  Working-storage FIFO table of open (not yet reserved, not yet *
000500*  expired) seat holds.  Entries are appended at the bottom and  *
000600*  compacted downward on removal, so subscript order is always   *
000700*  ascending HOLD-INSERT-ORDER = ascending expiration order (the *
000800*  run's hold-expiration-seconds is constant, timestamps only    *
000900*  climb).  TKB-MAX-OPEN-HOLDS and TKB-MAX-SEATS-PER-HOLD in     *
001000*  TKTBATCH's WORKING-STORAGE must equal the two OCCURS below.   *
001100*----------------------------------------------------------------*
001200 01  TKB-HOLD-TABLE.
001300*    Number of entries in use, 1..TKB-HOLD-ENTRY's OCCURS limit;
001400*    also the subscript of the most-recently-appended entry.
001500     05  TKB-HOLD-COUNT            PIC 9(04) COMP.
001600     05  TKB-HOLD-ENTRY OCCURS 200 TIMES.
001700*        8 hex digits from A3050/P3100 -- see TKTBATCH change
001800*        log for the id-generation substitution note.
001900         10  HOLD-ID                   PIC X(08).
002000*        Must match REQ-CUSTOMER-EMAIL on the RESERVE line that
002100*        closes this hold, or A4500 fails the request.
002200         10  HOLD-CUSTOMER-EMAIL       PIC X(40).
002300*        REQ-TIMESTAMP + TKB-HOLD-EXPIRE-SECS at the moment the
002400*        hold was opened; A3000 compares the current request's
002500*        timestamp against this to decide expiry.
002600         10  HOLD-EXPIRATION-TS        PIC 9(10).
002700*        How many of HOLD-SEAT-LIST's slots are actually filled
002800*        for this hold; the rest are leftover from a prior
002900*        occupant of this table row and must be ignored.
003000         10  HOLD-SEAT-COUNT           PIC 9(04).
003100         10  HOLD-SEAT-LIST OCCURS 100 TIMES.
003200*            0-based row/column, per RECORD LAYOUTS -- NOT the
003300*            1-based WS-ROW-IDX/WS-CLAIM-COL the allocator uses
003400*            internally against TKB-SEAT-MAP (A6310 converts).
003500             15  HOLD-SEAT-ROW             PIC 9(03).
003600             15  HOLD-SEAT-COL             PIC 9(03).
003700*        Position this entry was appended at; append-at-tail
003800*        plus compact-on-remove keeps this column strictly
003900*        ascending, which is what lets A3000 stop scanning at
004000*        the first unexpired entry instead of checking them all.
004100         10  HOLD-INSERT-ORDER         PIC 9(06) COMP.
004200         10  FILLER                    PIC X(04).
004300     05  FILLER                    PIC X(04).

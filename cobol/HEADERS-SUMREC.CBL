000100*----------------------------------------------------------------*
000200*  HEADERS-SUMREC                                                *
000300*                                                                *
000400*  Layout of the single end-of-run control-total line written to *
000500*  the SUMMARY file by TKTBATCH after the last REQUESTS line and *
000600*  its trailing expire-pass effects have been applied.           *
000700*----------------------------------------------------------------*
000800 01  TKB-SUMMARY-REC.
000900     05  SUM-TOTAL-HOLDS           PIC 9(06).
001000     05  SUM-TOTAL-RESERVATIONS    PIC 9(06).
001100     05  SUM-TOTAL-EXPIRED-SEATS   PIC 9(06).
001200     05  SUM-TOTAL-FAILED          PIC 9(06).
001300     05  SUM-SEATS-AVAILABLE-FINAL PIC 9(05).
001400     05  FILLER                    PIC X(21).

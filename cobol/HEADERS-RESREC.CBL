000100*----------------------------------------------------------------*
000200*  HEADERS-RESREC                                                *
000300*                                                                *
000400*  Layout of one outgoing audit line as written to the RESULTS   *
000500*  file by TKTBATCH -- exactly one per REQUESTS line, success or *
000600*  failure, in the order the requests were processed.            *
000700*----------------------------------------------------------------*
000800 01  TKB-RESULT-REC.
000900*    Which REQUESTS transaction this line answers -- one of
001000*    the two request types TKTBATCH understands, HOLD or
001100*    RESERVE.  A copy of REQ-TYPE, not derived from anything.
001200     05  RES-TYPE                  PIC X(01).
001300         88  RES-TYPE-IS-HOLD          VALUE 'H'.
001400         88  RES-TYPE-IS-RESERVE       VALUE 'R'.
001500*    'S' if the request went through, 'F' if it failed for a
001600*    business reason (not enough seats, unknown hold id, an
001700*    e-mail mismatch on RESERVE).  Never blank -- every
001800*    processed line gets exactly one of the two values.
001900     05  RES-STATUS                PIC X(01).
002000         88  RES-STATUS-SUCCESS        VALUE 'S'.
002100         88  RES-STATUS-FAILED         VALUE 'F'.
002200*    On a successful HOLD, the id just generated by A3050;
002300*    on RESERVE, an echo of the REQ-HOLD-ID submitted on the
002400*    incoming line, successful or not, so a failed RESERVE's
002500*    RESULTS row still shows Will-Call which id the customer
002600*    presented.  Spaces on a failed HOLD (no id was ever
002700*    created -- HOLD does not accept one as input).
002800     05  RES-HOLD-ID               PIC X(08).
002900*    Number of seats the HOLD claimed, or the RESERVE
003000*    converted; zero on a failure of either type.
003100     05  RES-SEAT-COUNT            PIC 9(04).
003200*    A4000's or A4500's built RES-SEATS-HASH string, blank on
003300*    RESERVE (RESERVE reports a confirmation code instead) and
003400*    on any failed request.
003500     05  RES-SEATS-HASH            PIC X(80).
003600*    8 hex digits from A7000, present only on a successful
003700*    RESERVE; blank on a HOLD line and on any failure.
003800     05  RES-CONFIRM-CODE          PIC X(11).
003900*    TKB-SEATS-AVAILABLE as it stood immediately after this
004000*    request was applied -- written on every line, success or
004100*    failure, so a downstream reader can chart inventory over
004200*    the whole run without re-deriving it.
004300     05  RES-SEATS-AVAILABLE       PIC 9(05).
004400     05  FILLER                    PIC X(10).

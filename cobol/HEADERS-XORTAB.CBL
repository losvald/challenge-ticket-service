000100*----------------------------------------------------------------*
000200*  HEADERS-XORTAB                                                *
000300*                                                                *
000400*  Nibble (4-bit) exclusive-or lookup table, kept as a copybook  *
000500*  the same way this shop keeps RFSFILE/RFSKEY as plain data     *
000600*  blocks (no PROGRAM-ID, level-05 only).  Standard COBOL has no *
000700*  bitwise XOR verb, so a byte-XOR for the confirmation-code     *
000800*  checksum in TKTBATCH is built from two nibble lookups here.   *
000900*                                                                *
001000*  TKB-XOR-RESULT((A*16)+B+1) = A XOR B, A,B = 0..15             *
001100*----------------------------------------------------------------*
001200 01  TKB-XOR-TABLE-VALUES.
001300*    XOR TABLE ROW FOR A = 00
001400    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
001500    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
001600    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
001700    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
001800*    -- second half of row A=00, B=08..15 --
001900    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
002000    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
002100    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
002200    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
002300*    ROW A=00 CHECKS: A XOR A = 00 AT COLUMN B=00,
002400*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
002500*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
002600*    XOR TABLE ROW FOR A = 01
002700    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
002800    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
002900    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
003000    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
003100*    -- second half of row A=01, B=08..15 --
003200    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
003300    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
003400    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
003500    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
003600*    ROW A=01 CHECKS: A XOR A = 00 AT COLUMN B=01,
003700*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
003800*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
003900*    XOR TABLE ROW FOR A = 02
004000    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
004100    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
004200    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
004300    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
004400*    -- second half of row A=02, B=08..15 --
004500    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
004600    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
004700    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
004800    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
004900*    ROW A=02 CHECKS: A XOR A = 00 AT COLUMN B=02,
005000*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
005100*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
005200*    XOR TABLE ROW FOR A = 03
005300    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
005400    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
005500    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
005600    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
005700*    -- second half of row A=03, B=08..15 --
005800    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
005900    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
006000    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
006100    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
006200*    ROW A=03 CHECKS: A XOR A = 00 AT COLUMN B=03,
006300*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
006400*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
006500*    XOR TABLE ROW FOR A = 04
006600    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
006700    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
006800    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
006900    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
007000*    -- second half of row A=04, B=08..15 --
007100    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
007200    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
007300    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
007400    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
007500*    ROW A=04 CHECKS: A XOR A = 00 AT COLUMN B=04,
007600*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
007700*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
007800*    XOR TABLE ROW FOR A = 05
007900    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
008000    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
008100    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
008200    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
008300*    -- second half of row A=05, B=08..15 --
008400    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
008500    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
008600    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
008700    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
008800*    ROW A=05 CHECKS: A XOR A = 00 AT COLUMN B=05,
008900*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
009000*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
009100*    XOR TABLE ROW FOR A = 06
009200    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
009300    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
009400    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
009500    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
009600*    -- second half of row A=06, B=08..15 --
009700    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
009800    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
009900    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
010000    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
010100*    ROW A=06 CHECKS: A XOR A = 00 AT COLUMN B=06,
010200*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
010300*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
010400*    XOR TABLE ROW FOR A = 07
010500    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
010600    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
010700    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
010800    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
010900*    -- second half of row A=07, B=08..15 --
011000    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
011100    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
011200    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
011300    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
011400*    ROW A=07 CHECKS: A XOR A = 00 AT COLUMN B=07,
011500*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
011600*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
011700*    XOR TABLE ROW FOR A = 08
011800    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
011900    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
012000    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
012100    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
012200*    -- second half of row A=08, B=08..15 --
012300    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
012400    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
012500    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
012600    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
012700*    ROW A=08 CHECKS: A XOR A = 00 AT COLUMN B=08,
012800*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
012900*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
013000*    XOR TABLE ROW FOR A = 09
013100    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
013200    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
013300    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
013400    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
013500*    -- second half of row A=09, B=08..15 --
013600    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
013700    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
013800    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
013900    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
014000*    ROW A=09 CHECKS: A XOR A = 00 AT COLUMN B=09,
014100*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
014200*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
014300*    XOR TABLE ROW FOR A = 10
014400    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
014500    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
014600    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
014700    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
014800*    -- second half of row A=10, B=08..15 --
014900    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
015000    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
015100    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
015200    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
015300*    ROW A=10 CHECKS: A XOR A = 00 AT COLUMN B=10,
015400*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
015500*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
015600*    XOR TABLE ROW FOR A = 11
015700    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
015800    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
015900    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
016000    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
016100*    -- second half of row A=11, B=08..15 --
016200    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
016300    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
016400    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
016500    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
016600*    ROW A=11 CHECKS: A XOR A = 00 AT COLUMN B=11,
016700*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
016800*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
016900*    XOR TABLE ROW FOR A = 12
017000    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
017100    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
017200    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
017300    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
017400*    -- second half of row A=12, B=08..15 --
017500    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
017600    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
017700    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
017800    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
017900*    ROW A=12 CHECKS: A XOR A = 00 AT COLUMN B=12,
018000*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
018100*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
018200*    XOR TABLE ROW FOR A = 13
018300    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
018400    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
018500    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
018600    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
018700*    -- second half of row A=13, B=08..15 --
018800    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
018900    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
019000    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
019100    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
019200*    ROW A=13 CHECKS: A XOR A = 00 AT COLUMN B=13,
019300*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
019400*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
019500*    XOR TABLE ROW FOR A = 14
019600    05 FILLER PIC 9(2) VALUE 14. 05 FILLER PIC 9(2) VALUE 15.
019700    05 FILLER PIC 9(2) VALUE 12. 05 FILLER PIC 9(2) VALUE 13.
019800    05 FILLER PIC 9(2) VALUE 10. 05 FILLER PIC 9(2) VALUE 11.
019900    05 FILLER PIC 9(2) VALUE 08. 05 FILLER PIC 9(2) VALUE 09.
020000*    -- second half of row A=14, B=08..15 --
020100    05 FILLER PIC 9(2) VALUE 06. 05 FILLER PIC 9(2) VALUE 07.
020200    05 FILLER PIC 9(2) VALUE 04. 05 FILLER PIC 9(2) VALUE 05.
020300    05 FILLER PIC 9(2) VALUE 02. 05 FILLER PIC 9(2) VALUE 03.
020400    05 FILLER PIC 9(2) VALUE 00. 05 FILLER PIC 9(2) VALUE 01.
020500*    ROW A=14 CHECKS: A XOR A = 00 AT COLUMN B=14,
020600*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
020700*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
020800*    XOR TABLE ROW FOR A = 15
020900    05 FILLER PIC 9(2) VALUE 15. 05 FILLER PIC 9(2) VALUE 14.
021000    05 FILLER PIC 9(2) VALUE 13. 05 FILLER PIC 9(2) VALUE 12.
021100    05 FILLER PIC 9(2) VALUE 11. 05 FILLER PIC 9(2) VALUE 10.
021200    05 FILLER PIC 9(2) VALUE 09. 05 FILLER PIC 9(2) VALUE 08.
021300*    -- second half of row A=15, B=08..15 --
021400    05 FILLER PIC 9(2) VALUE 07. 05 FILLER PIC 9(2) VALUE 06.
021500    05 FILLER PIC 9(2) VALUE 05. 05 FILLER PIC 9(2) VALUE 04.
021600    05 FILLER PIC 9(2) VALUE 03. 05 FILLER PIC 9(2) VALUE 02.
021700    05 FILLER PIC 9(2) VALUE 01. 05 FILLER PIC 9(2) VALUE 00.
021800*    ROW A=15 CHECKS: A XOR A = 00 AT COLUMN B=15,
021900*    TABLE IS SYMMETRIC (A XOR B = B XOR A) BY
022000*    CONSTRUCTION -- SEE P3400-XOR-ONE-NIBBLE.
022100 01  TKB-XOR-TABLE REDEFINES TKB-XOR-TABLE-VALUES.
022200     05  TKB-XOR-RESULT           PIC 9(02) OCCURS 256 TIMES.

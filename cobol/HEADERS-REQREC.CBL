000100*----------------------------------------------------------------*
000200*  HEADERS-REQREC                                                *
000300*                                                                *
000400*  Layout of one incoming seat-request transaction as read from  *
000500*  the REQUESTS file by TKTBATCH.  Fixed-width, one per line, in *
000600*  chronological order (REQ-TIMESTAMP never decreases).          *
000700*----------------------------------------------------------------*
000800 01  TKB-REQUEST-REC.
000900*    'H' to open a new hold, 'R' to convert an already-open
001000*    hold into a firm reservation.  No other value is legal on
001100*    input (A4050 abends the run if REQ-NUM-SEATS is bad, but
001200*    a REQ-TYPE other than H/R is a JCL/data-prep problem this
001300*    program does not attempt to trap).
001400     05  REQ-TYPE                  PIC X(01).
001500         88  REQ-TYPE-IS-HOLD          VALUE 'H'.
001600         88  REQ-TYPE-IS-RESERVE       VALUE 'R'.
001700*    Meaningful only when REQ-TYPE-IS-HOLD; ignored (but still
001800*    present in the fixed layout) on a RESERVE line.
001900     05  REQ-NUM-SEATS             PIC 9(04).
002000*    Customer e-mail on a HOLD line; on a RESERVE line, must
002100*    match the e-mail the hold was opened under or A4500 fails
002200*    the request (BUSINESS RULES).
002300     05  REQ-CUSTOMER-EMAIL        PIC X(40).
002400*    Meaningful only when REQ-TYPE-IS-RESERVE -- the hold id a
002500*    prior HOLD line's RESULTS row reported back to the caller.
002600     05  REQ-HOLD-ID                PIC X(08).
002700*    Seconds-since-epoch, non-decreasing line to line within a
002800*    run; drives both hold-id generation (A3050) and the
002900*    expiration test in A3000.
003000     05  REQ-TIMESTAMP              PIC 9(10).
003100     05  FILLER                     PIC X(17).
